000100*
000200*******************************************************************************
000300*                                                                             *
000400*   Copybook    : EZIRECN-CTLREC                                             *
000500*   Record Name : EZIRECN-CTL-REC                                           *
000600*   Summary     : Run-control lock record, one row, RUN-CONTROL-FILE.  Holds *
000700*                 the "is a run already going" flag BUSINESS RULE 1 calls    *
000800*                 for, plus the run parameters that used to be hardcoded     *
001000*                 (TK-0255) until ops wanted to change the batch size and    *
001100*                 the retry cap without a recompile.                         *
001200*                                                                             *
001300*   Key         : CTL-RUN-ID (constant "RECON-RUN", RECORD KEY)               *
001400*                                                                             *
001500*******************************************************************************
001600*                      C H A N G E   L O G
001700*
001800*   DATE       BY    REQUEST   DESCRIPTION
001900*   ---------  ----  --------  --------------------------------------------
002000*   03-11-94   JB    TK-0118   Original layout - lock flag and timestamp.
002100*   14-02-98   PK    TK-0255   Added CTL-BATCH-SIZE and CTL-MAX-ATTEMPTS -
002200*                              run parameters, previously VALUE clauses in
002300*                              working-storage.
002400*                                                                             *
002500*******************************************************************************
002600*
002700 01  EZIRECN-CTL-REC.
002800     03  CTL-RUN-ID                     PIC X(16).
002900     03  CTL-RUN-IN-PROGRESS             PIC X(1).
003000         88  CTL-RUN-ACTIVE               VALUE "Y".
003100         88  CTL-RUN-IDLE                 VALUE "N".
003200     03  CTL-RUN-STARTED-AT              PIC X(19).
003300     03  CTL-BATCH-SIZE                  PIC 9(4).
003400     03  CTL-MAX-ATTEMPTS                PIC 9(4).
003500     03  FILLER                          PIC X(20).
