000100*
000200*******************************************************************************
000300*                                                                             *
000400*   Copybook    : EZIRECN-SUMREC                                             *
000500*   Record Name : EZIRECN-SUM-REC                                           *
000600*   Summary     : One record per EZIRECN001 run - the totals the operator   *
000700*                 and the audit job read the morning after.  Written once,   *
001000*                 at the very end of 8000-FINALISATION, after every page of  *
001100*                 eligible transactions has been processed (or the safety    *
001200*                 cap at 10,000 pages has been hit).                         *
001300*                                                                             *
001400*   Key         : none - one record per run                                  *
001500*                                                                             *
001600*******************************************************************************
001700*                      C H A N G E   L O G
001800*
001900*   DATE       BY    REQUEST   DESCRIPTION
002000*   ---------  ----  --------  --------------------------------------------
002100*   03-11-94   JB    TK-0118   Original layout - started/completed/processed/
002200*                              completed/failed/pending counters only.
002300*   22-07-97   PK    TK-0201   Added SUM-ERRORS counter.
002400*   30-09-00   MF    TK-0266   Added SUM-HIGH-ERROR-RATE-FLAG - ops asked for
002500*                              a one-byte flag on the banner rather than
002600*                              having to do the 10% arithmetic by hand every
002700*                              morning.
002800*                                                                             *
002900*******************************************************************************
003000*
003100 01  EZIRECN-SUM-REC.
003200     03  SUM-STARTED-AT                 PIC X(19).
003300     03  SUM-COMPLETED-AT               PIC X(19).
003400     03  SUM-TOTAL-PROCESSED            PIC 9(9).
003500     03  SUM-SUCCESS-RECONCILED         PIC 9(9).
003600     03  SUM-UPDATED-COMPLETED          PIC 9(9).
003700     03  SUM-UPDATED-FAILED             PIC 9(9).
003800     03  SUM-STILL-PENDING              PIC 9(9).
003900     03  SUM-ERRORS                     PIC 9(9).
004000     03  SUM-HIGH-ERROR-RATE-FLAG       PIC X(1).
004100         88  SUM-HIGH-ERROR-RATE         VALUE "Y".
004200         88  SUM-NORMAL-ERROR-RATE       VALUE "N".
004300     03  FILLER                         PIC X(20).
