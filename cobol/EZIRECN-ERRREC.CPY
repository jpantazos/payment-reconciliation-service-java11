000100*
000200*******************************************************************************
000300*                                                                             *
000400*   Copybook    : EZIRECN-ERRREC                                             *
000500*   Record Name : EZIRECN-ERR-REC                                           *
000600*   Summary     : One RECON-ERROR-FILE record per transaction that could not *
000700*                 be reconciled on a normal status lookup - the provider     *
000800*                 call itself failed, or something unexpected blew up while  *
000900*                 EZIRECN001 was processing the record.  Written in append   *
001000*                 order by 7500-LOG-RECON-ERROR; never rewritten.  Picked up *
001100*                 by the overnight operator run-book as the first thing to   *
001200*                 check when SUM-ERRORS is non-zero on the banner.           *
001300*                                                                             *
001400*   Key         : none - append order only                                   *
001500*                                                                             *
001600*******************************************************************************
001700*                      C H A N G E   L O G
001800*
001900*   DATE       BY    REQUEST   DESCRIPTION
002000*   ---------  ----  --------  --------------------------------------------
002100*   03-11-94   JB    TK-0118   Original layout.
002200*   09-02-99   DN    TK-0241   ERR-MESSAGE widened to match the ledger's
002300*                              TRAN-LAST-ERROR growth (see EZIRECN-TRANREC).
002400*                                                                             *
002500*******************************************************************************
002600*
002700 01  EZIRECN-ERR-REC.
002800     03  ERR-TRANS-ID                   PIC 9(9).
002900     03  ERR-PROVIDER-REF               PIC X(100).
003000     03  ERR-MESSAGE                    PIC X(200).
003100     03  ERR-OCCURRED-AT                PIC X(19).
003200     03  ERR-OCCURRED-AT-V REDEFINES ERR-OCCURRED-AT.
003300         05  ERR-OCCURRED-YYYY          PIC X(4).
003400         05  FILLER                     PIC X(1).
003500         05  ERR-OCCURRED-MM            PIC X(2).
003600         05  FILLER                     PIC X(1).
003700         05  ERR-OCCURRED-DD            PIC X(2).
003800         05  FILLER                     PIC X(8).
003900     03  FILLER                         PIC X(10).
