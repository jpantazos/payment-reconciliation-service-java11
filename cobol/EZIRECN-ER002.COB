000010 IDENTIFICATION DIVISION.
000020*
000030*******************************************************************************
000040*                                                                             *
000050*   Program ID   : EZIRECN002                                                 *
000060*   Program Name : Provider-status lookup subprogram                         *
000070*   Summary      : Called once per transaction by EZIRECN001.  Given a        *
000080*                  provider reference, looks the reference up on             *
000090*                  PROVIDER-STATUS-FILE and hands back the provider's record  *
000100*                  as the provider last reported it.  A reference the        *
000110*                  provider has never heard of is not treated as an error -   *
000120*                  this routine synthesises a NOT_FOUND record so the caller  *
000130*                  can decide what to do with it (BUSINESS RULE 6).  Only a   *
000140*                  genuine I-O failure on the provider file is reported back  *
000150*                  as an error.  The file is opened once and left open for    *
000160*                  the life of the run - EZIRECN001 calls this routine once   *
000170*                  per eligible transaction, and re-opening on every call      *
000180*                  would be needless I-O against a read-only file.            *
000190*                                                                             *
000200*   FILES   USED : PROVIDER-STATUS-FILE (Input, keyed, opened once)           *
000210*                                                                             *
000220*   CALLED  BY   : EZIRECN001, paragraph 4000-CALL-PROVIDER                   *
000230*                                                                             *
000240*******************************************************************************
000250*                      C H A N G E   L O G
000260*
000270*   DATE       BY    REQUEST   DESCRIPTION
000280*   ---------  ----  --------  --------------------------------------------
000290*   03-11-94   JB    TK-0118   Original version - open once, keyed read,
000300*                              NOT_FOUND synthesised on INVALID KEY.
000310*   19-04-95   JB    TK-0142   File-open failure now returned to the
000320*                              caller as LS-LOOKUP-RESULT = "E" instead of
000330*                              aborting the subprogram with STOP RUN - this
000340*                              is a CALLed routine, the caller decides.
000350*   09-02-99   DN    TK-0241   LS-LOOKUP-ERROR-TEXT widened to 200 to match
000360*                              the provider error-message field.
000370*                                                                             *
000380*******************************************************************************
000390*
000400 PROGRAM-ID. EZIRECN002.
000410 AUTHOR. J. BRENNAN.
000420 INSTALLATION. DATA PROCESSING - PAYMENTS.
000430 DATE-WRITTEN. 03-11-94.
000440 DATE-COMPILED.
000450 SECURITY. CONFIDENTIAL - PAYMENTS BATCH - OPERATIONS AND DP ONLY.
000460/
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490     SOURCE-COMPUTER. VAX-8650.
000500     OBJECT-COMPUTER. VAX-8650.
000510     SPECIAL-NAMES.
000520         C01 IS TOP-OF-FORM
000530         CLASS WS-HEX-DIGIT IS "0" THRU "9", "A" THRU "F".
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560     SELECT PROVIDER-STATUS-FILE
000570         ASSIGN TO "PROVIDER-STATUS-FILE"
000580         ORGANIZATION IS INDEXED
000590         ACCESS MODE IS RANDOM
000600         RECORD KEY IS PRV-REFERENCE
000610         FILE STATUS IS WS-PRV-FILE-STATUS.
000620/
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  PROVIDER-STATUS-FILE
000660     LABEL RECORD STANDARD.
000670     COPY "EZIRECN-PRVREC.CPY".
000680/
000690 WORKING-STORAGE SECTION.
000700 01  WS-PRV-FILE-STATUS               PIC X(2).
000710     88  WS-PRV-OK                     VALUE "00".
000720     88  WS-PRV-NOT-FOUND              VALUE "23".
000721 01  WS-PRV-FILE-STATUS-V REDEFINES WS-PRV-FILE-STATUS.
000722     05  WS-PRV-FILE-STATUS-NUM       PIC 99.
000730 77  WS-FILE-OPEN-SW                  PIC X VALUE "N".
000740     88  WS-FILE-IS-OPEN               VALUE "Y".
000750 77  WS-OPEN-ATTEMPTED-SW             PIC X VALUE "N".
000760     88  WS-OPEN-ALREADY-ATTEMPTED     VALUE "Y".
000770/
000780*    ---------------------------------------------------------------
000790*    DECIMAL SUBSCRIPT KEPT ONLY SO THIS SUBPROGRAM HAS ITS OWN
000800*    COMP ITEM, MATCHING THE SHOP HABIT OF A COUNTER/SUBSCRIPT IN
000810*    EVERY PROGRAM EVEN WHEN THE LOGIC DOES NOT LOOP
000820*    ---------------------------------------------------------------
000830 01  WS-CALL-COUNT                    PIC S9(9) COMP VALUE 0.
000831 01  WS-CALL-COUNT-V REDEFINES WS-CALL-COUNT.
000832     05  WS-CALL-COUNT-BYTES          PIC X(4).
000840/
000850 LINKAGE SECTION.
000860 01  LS-PROVIDER-REF                  PIC X(100).
000870     COPY "EZIRECN-PRVREC.CPY" REPLACING EZIRECN-PRV-REC BY LS-PRV-REC.
000880 01  LS-LOOKUP-RESULT                 PIC X.
000890 01  LS-LOOKUP-ERROR-TEXT             PIC X(200).
000891 01  LS-LOOKUP-ERROR-TEXT-V REDEFINES LS-LOOKUP-ERROR-TEXT.
000892     05  LS-LOOKUP-ERROR-TEXT-PREFIX  PIC X(30).
000893     05  FILLER                       PIC X(170).
000900/
000910 PROCEDURE DIVISION USING LS-PROVIDER-REF
000920                          LS-PRV-REC
000930                          LS-LOOKUP-RESULT
000940                          LS-LOOKUP-ERROR-TEXT.
000950 MAIN-PARA.
000960     ADD 1 TO WS-CALL-COUNT.
000970     PERFORM 1000-INITIALISATION.
000980
000990     IF LS-LOOKUP-RESULT = SPACE
001000         PERFORM 2000-LOOKUP-PROVIDER-REFERENCE
001010     END-IF.
001020
001030     GO TO 9900-EXIT.
001040*
001050 1000-INITIALISATION.
001060     MOVE SPACE  TO LS-LOOKUP-RESULT.
001070     MOVE SPACES TO LS-LOOKUP-ERROR-TEXT.
001080
001090     IF NOT WS-FILE-IS-OPEN
001100         IF NOT WS-OPEN-ALREADY-ATTEMPTED
001110             PERFORM 1100-OPEN-PROVIDER-FILE
001120         ELSE
001130             MOVE "E" TO LS-LOOKUP-RESULT
001140             MOVE "PROVIDER-STATUS-FILE COULD NOT BE OPENED "
001150                 "EARLIER THIS RUN" TO LS-LOOKUP-ERROR-TEXT
001160         END-IF
001170     END-IF.
001180/
001190 1100-OPEN-PROVIDER-FILE.
001200     MOVE "Y" TO WS-OPEN-ATTEMPTED-SW.
001210     OPEN INPUT PROVIDER-STATUS-FILE.
001220
001230     IF WS-PRV-OK
001240         MOVE "Y" TO WS-FILE-OPEN-SW
001250     ELSE
001260         MOVE "E" TO LS-LOOKUP-RESULT
001270         STRING "UNABLE TO OPEN PROVIDER-STATUS-FILE, STATUS="
001280                    DELIMITED BY SIZE
001290                WS-PRV-FILE-STATUS DELIMITED BY SIZE
001300           INTO LS-LOOKUP-ERROR-TEXT
001310         END-STRING
001320     END-IF.
001330/
001340 2000-LOOKUP-PROVIDER-REFERENCE.
001350     MOVE LS-PROVIDER-REF TO PRV-REFERENCE.
001360
001370     READ PROVIDER-STATUS-FILE
001380         INVALID KEY
001390             PERFORM 2100-SYNTHESISE-NOT-FOUND
001400     END-READ.
001410
001420     IF LS-LOOKUP-RESULT = SPACE
001430         IF WS-PRV-OK
001440             MOVE "F" TO LS-LOOKUP-RESULT
001450             MOVE EZIRECN-PRV-REC TO LS-PRV-REC
001460         ELSE
001470             MOVE "E" TO LS-LOOKUP-RESULT
001480             STRING "PROVIDER-STATUS-FILE READ FAILED, STATUS="
001490                        DELIMITED BY SIZE
001500                    WS-PRV-FILE-STATUS DELIMITED BY SIZE
001510               INTO LS-LOOKUP-ERROR-TEXT
001520             END-STRING
001530         END-IF
001540     END-IF.
001550/
001560 2100-SYNTHESISE-NOT-FOUND.
001570     MOVE "N" TO LS-LOOKUP-RESULT.
001580     INITIALIZE LS-PRV-REC.
001590     MOVE LS-PROVIDER-REF TO PRV-REFERENCE OF LS-PRV-REC.
001600     MOVE "NOT_FOUND           " TO PRV-STATUS OF LS-PRV-REC.
001610*
001620 9900-EXIT.
001630
001640     EXIT PROGRAM.
001650*
001660* **************** END OF SOURCE EZIRECN002 ****************
