000010 IDENTIFICATION DIVISION.
000020*
000030*******************************************************************************
000040*                                                                             *
000050*   Program ID   : EZIRECN001                                                 *
000060*   Program Name : Payment reconciliation batch driver                       *
000070*   Summary      : Scans TRANSACTION-FILE for every ledger record still in    *
000080*                  PENDING status with an attempt count under the configured  *
000090*                  ceiling, asks the provider-status lookup subprogram        *
000100*                  EZIRECN002 what the provider now says about each one, and  *
000110*                  where the provider's view differs from the ledger moves    *
000120*                  the record to COMPLETED, FAILED or REFUNDED, stamping the   *
000130*                  reconciliation timestamp and, on a failure, the provider's  *
000140*                  error code/message.  Transactions that cannot be resolved   *
000150*                  because the provider call itself blew up are logged to     *
000160*                  RECON-ERROR-FILE and left PENDING for the next run; once     *
000170*                  a transaction's attempt count reaches CTL-MAX-ATTEMPTS it    *
000180*                  is no longer picked up at all and sits for manual review.   *
000190*                  One RECON-SUMMARY-FILE record is written at the end of the  *
000200*                  run with the totals the overnight operator checks.         *
000210*                                                                             *
000220*   FILES   USED : TRANSACTION-FILE     (Input-output, keyed)                 *
000230*                : RUN-CONTROL-FILE     (Input-output, single-row lock)       *
000240*                : RECON-SUMMARY-FILE   (Output)                             *
000250*                : RECON-ERROR-FILE     (Output)                             *
000260*                                                                             *
000270*   CALLS       : EZIRECN002 (provider-status lookup, per transaction)        *
000280*                                                                             *
000290*******************************************************************************
000300*                      C H A N G E   L O G
000310*
000320*   DATE       BY    REQUEST   DESCRIPTION
000330*   ---------  ----  --------  --------------------------------------------
000340*   03-11-94   JB    TK-0118   Original run - guard, page loop, status
000350*                              mapping, totals.  Batch size and retry cap
000360*                              hardcoded at 100 / 5.
000370*   19-04-95   JB    TK-0142   Fixed REWRITE key - was using TRAN-ID, the
000380*                              file is keyed on TRAN-PROVIDER-REF.
000390*   08-01-96   PK    TK-0176   TRAN-ATTEMPTS widened in the copybook; no
000400*                              procedure division change needed here.
000410*   22-07-97   PK    TK-0201   Added REFUNDED to the status mapping; added
000420*                              the DISPUTED 88-level for the manual-review
000430*                              screen (EZITRAK side, not this program).
000440*   14-02-98   PK    TK-0255   Run parameters (batch size, max attempts)
000450*                              moved out of working-storage VALUE clauses
000460*                              and into RUN-CONTROL-FILE so ops can change
000470*                              them without a recompile.
000480*   14-11-98   DN    TK-0233   Y2K: SUM-STARTED-AT/SUM-COMPLETED-AT and all
000490*                              TRAN-*-AT fields confirmed 4-digit century
000500*                              (YYYY-MM-DD-HH.MM.SS); WS-TODAY-YYYY checked
000510*                              the same way.  No repair needed.
000520*   09-02-99   DN    TK-0241   TRAN-LAST-ERROR / ERR-MESSAGE widened in the
000530*                              copybooks to carry the full provider message.
000540*   30-09-00   MF    TK-0266   Added the high-error-rate flag on the summary
000550*                              record - 8200-CHECK-ERROR-RATE.
000560*   17-06-01   MF    TK-0288   Safety cap on page count added after a bad
000570*                              provider feed ran this job for six hours -
000580*                              WS-PAGE-NBR-MAX enforced in 2000-PROCESS-ALL
000590*                              -PAGES.
000600*                                                                             *
000610*******************************************************************************
000620*
000630 PROGRAM-ID. EZIRECN001.
000640 AUTHOR. J. BRENNAN.
000650 INSTALLATION. DATA PROCESSING - PAYMENTS.
000660 DATE-WRITTEN. 03-11-94.
000670 DATE-COMPILED.
000680 SECURITY. CONFIDENTIAL - PAYMENTS BATCH - OPERATIONS AND DP ONLY.
000690/
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720     SOURCE-COMPUTER. VAX-8650.
000730     OBJECT-COMPUTER. VAX-8650.
000740     SPECIAL-NAMES.
000750         C01 IS TOP-OF-FORM
000760         CLASS WS-HEX-DIGIT IS "0" THRU "9", "A" THRU "F".
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT TRANSACTION-FILE
000800         ASSIGN TO "TRANSACTION-FILE"
000810         ORGANIZATION IS INDEXED
000820         ACCESS MODE IS DYNAMIC
000830         RECORD KEY IS TRAN-PROVIDER-REF
000840         ALTERNATE RECORD KEY IS TRAN-CREATED-AT WITH DUPLICATES
000850         FILE STATUS IS WS-TRAN-FILE-STATUS.
000860*
000870     SELECT RUN-CONTROL-FILE
000880         ASSIGN TO "RUN-CONTROL-FILE"
000890         ORGANIZATION IS INDEXED
000900         ACCESS MODE IS DYNAMIC
000910         RECORD KEY IS CTL-RUN-ID
000920         FILE STATUS IS WS-CTL-FILE-STATUS.
000930*
000940     SELECT RECON-SUMMARY-FILE
000950         ASSIGN TO "RECON-SUMMARY-FILE"
000960         ORGANIZATION IS SEQUENTIAL
000970         FILE STATUS IS WS-SUM-FILE-STATUS.
000980*
000990     SELECT RECON-ERROR-FILE
001000         ASSIGN TO "RECON-ERROR-FILE"
001010         ORGANIZATION IS SEQUENTIAL
001020         FILE STATUS IS WS-ERR-FILE-STATUS.
001030/
001040 DATA DIVISION.
001050 FILE SECTION.
001060 FD  TRANSACTION-FILE
001070     LABEL RECORD STANDARD.
001080     COPY "EZIRECN-TRANREC.CPY".
001090*
001100 FD  RUN-CONTROL-FILE
001110     LABEL RECORD STANDARD.
001120     COPY "EZIRECN-CTLREC.CPY".
001130*
001140 FD  RECON-SUMMARY-FILE
001150     LABEL RECORD STANDARD.
001160     COPY "EZIRECN-SUMREC.CPY".
001170*
001180 FD  RECON-ERROR-FILE
001190     LABEL RECORD STANDARD.
001200     COPY "EZIRECN-ERRREC.CPY".
001210/
001220 WORKING-STORAGE SECTION.
001230*
001240*    ---------------------------------------------------------------
001250*    FILE STATUS BYTES
001260*    ---------------------------------------------------------------
001270 77  WS-TRAN-FILE-STATUS             PIC X(2).
001280     88  WS-TRAN-OK                   VALUE "00".
001290     88  WS-TRAN-EOF                  VALUE "10".
001300     88  WS-TRAN-NOTFOUND             VALUE "23".
001310 77  WS-CTL-FILE-STATUS              PIC X(2).
001320     88  WS-CTL-OK                    VALUE "00".
001330     88  WS-CTL-NOTFOUND              VALUE "23".
001340 77  WS-SUM-FILE-STATUS              PIC X(2).
001350     88  WS-SUM-OK                    VALUE "00".
001360 77  WS-ERR-FILE-STATUS              PIC X(2).
001370     88  WS-ERR-OK                    VALUE "00".
001380/
001390*    ---------------------------------------------------------------
001400*    PAGE/BATCH CONTROL - BUSINESS RULE 9, SAFETY CAP TK-0288
001410*    ---------------------------------------------------------------
001420 01  WS-PAGE-NBR                     PIC S9(9) COMP VALUE 0.
001430 01  WS-PAGE-NBR-MAX                 PIC S9(9) COMP VALUE 10000.
001440 01  WS-PAGE-COUNT-IN-PAGE           PIC S9(9) COMP VALUE 0.
001450 01  WS-BATCH-SIZE                   PIC S9(9) COMP VALUE 100.
001460 01  WS-MAX-ATTEMPTS                 PIC S9(9) COMP VALUE 5.
001470 01  WS-NO-MORE-ELIGIBLE-SW           PIC X VALUE "N".
001480     88  WS-NO-MORE-ELIGIBLE           VALUE "Y".
001490 01  WS-RUN-ALREADY-ACTIVE-SW         PIC X VALUE "N".
001500     88  WS-RUN-ALREADY-ACTIVE         VALUE "Y".
001510/
001520*    ---------------------------------------------------------------
001530*    PROVIDER LOOKUP RESULT - RETURNED BY EZIRECN002
001540*    ---------------------------------------------------------------
001550     COPY "EZIRECN-PRVREC.CPY" REPLACING EZIRECN-PRV-REC BY WS-PRV-REC.
001560 01  WS-LOOKUP-RESULT-SW             PIC X VALUE SPACE.
001570     88  WS-LOOKUP-FOUND               VALUE "F".
001580     88  WS-LOOKUP-NOT-FOUND           VALUE "N".
001590     88  WS-LOOKUP-ERROR               VALUE "E".
001600 01  WS-LOOKUP-ERROR-TEXT             PIC X(200).
001610/
001620*    ---------------------------------------------------------------
001630*    STATUS-MAPPING WORK AREA - BUSINESS RULES 4 AND 5
001640*    ---------------------------------------------------------------
001650 01  WS-MAPPED-STATUS                 PIC X(20) VALUE SPACES.
001660 01  WS-STATUS-CHANGED-SW             PIC X VALUE "N".
001670     88  WS-STATUS-CHANGED             VALUE "Y".
001680/
001690*    ---------------------------------------------------------------
001700*    HOUSE CLOCK - 8600-GET-TIME BUILDS WS-CURRENT-TIMESTAMP IN THE
001710*    STANDARD YYYY-MM-DD-HH.MM.SS SHAPE USED ON EVERY TIMESTAMP FIELD
001720*    ---------------------------------------------------------------
001730 01  WS-CURRENT-TIMESTAMP             PIC X(19).
001731 01  WS-CURRENT-TIMESTAMP-V REDEFINES WS-CURRENT-TIMESTAMP.
001732     05  WS-CTS-YYYY                  PIC X(4).
001733     05  FILLER                       PIC X(1).
001734     05  WS-CTS-MM                    PIC X(2).
001735     05  FILLER                       PIC X(1).
001736     05  WS-CTS-DD                    PIC X(2).
001737     05  FILLER                       PIC X(10).
001740 01  WS-TODAY-DATE                    PIC 9(8).
001750 01  WS-TODAY-DATE-V REDEFINES WS-TODAY-DATE.
001760     05  WS-TODAY-YYYY                PIC 9(4).
001770     05  WS-TODAY-MM                  PIC 9(2).
001780     05  WS-TODAY-DD                  PIC 9(2).
001790 01  WS-TODAY-TIME                    PIC 9(8).
001800 01  WS-TODAY-TIME-V REDEFINES WS-TODAY-TIME.
001810     05  WS-TODAY-HH                  PIC 9(2).
001820     05  WS-TODAY-MIN                 PIC 9(2).
001830     05  WS-TODAY-SS                  PIC 9(2).
001840     05  WS-TODAY-CC                  PIC 9(2).
001850/
001860*    ---------------------------------------------------------------
001870*    ERROR-RATE CHECK - BUSINESS RULE 8
001880*    ---------------------------------------------------------------
001890 01  WS-ERROR-RATE-TIMES-TEN          PIC S9(11) COMP.
001930/
001940 PROCEDURE DIVISION.
001950 MAIN-PARA.
001960     PERFORM 1000-INITIALISATION.
001970
001980     IF WS-RUN-ALREADY-ACTIVE
001990         CLOSE RUN-CONTROL-FILE
002000         GO TO 9900-EXIT
002010     END-IF.
002020
002030     PERFORM 2000-PROCESS-ALL-PAGES.
002040
002050     PERFORM 8000-FINALISATION.
002060
002070     GO TO 9900-EXIT.
002080*
002090 1000-INITIALISATION.
002110     PERFORM 1100-OPEN-CONTROL-FILE.
002120     PERFORM 1200-ACQUIRE-RUN-LOCK.
002130
002140     IF NOT WS-RUN-ALREADY-ACTIVE
002150         PERFORM 1300-READ-RUN-PARAMETERS
002160         PERFORM 1400-OPEN-BATCH-FILES
002170         PERFORM 8600-GET-TIME
002180         MOVE WS-CURRENT-TIMESTAMP TO SUM-STARTED-AT
002190         MOVE ZERO TO SUM-TOTAL-PROCESSED
002200         MOVE ZERO TO SUM-SUCCESS-RECONCILED
002210         MOVE ZERO TO SUM-UPDATED-COMPLETED
002220         MOVE ZERO TO SUM-UPDATED-FAILED
002230         MOVE ZERO TO SUM-STILL-PENDING
002240         MOVE ZERO TO SUM-ERRORS
002250         MOVE "N"  TO SUM-HIGH-ERROR-RATE-FLAG
002260     ELSE
002270         DISPLAY "EZIRECN001 - RECONCILIATION RUN ALREADY IN "
002280             "PROGRESS, ABORTING - NO RECORDS TOUCHED"
002290     END-IF.
002300*
002310 1100-OPEN-CONTROL-FILE.
002320     OPEN I-O RUN-CONTROL-FILE.
002330     IF NOT WS-CTL-OK AND NOT WS-CTL-NOTFOUND
002340         DISPLAY "EZIRECN001 - UNABLE TO OPEN RUN-CONTROL-FILE, "
002350             "STATUS=" WS-CTL-FILE-STATUS
002360         MOVE "Y" TO WS-RUN-ALREADY-ACTIVE-SW
002370     END-IF.
002380/
002390 1200-ACQUIRE-RUN-LOCK.
002400     IF WS-RUN-ALREADY-ACTIVE
002410         GO TO 9900-EXIT-1200
002420     END-IF.
002430
002440     MOVE "RECON-RUN" TO CTL-RUN-ID.
002450     READ RUN-CONTROL-FILE
002460         INVALID KEY
002470             PERFORM 1210-CREATE-CONTROL-RECORD
002480     END-READ.
002490
002500     IF WS-CTL-OK
002510         IF CTL-RUN-ACTIVE
002520             MOVE "Y" TO WS-RUN-ALREADY-ACTIVE-SW
002530         ELSE
002540             PERFORM 1220-SET-RUN-ACTIVE
002550         END-IF
002560     END-IF.
002570 9900-EXIT-1200.
002580     EXIT.
002590/
002600 1210-CREATE-CONTROL-RECORD.
002610     MOVE "RECON-RUN"     TO CTL-RUN-ID.
002620     MOVE "N"             TO CTL-RUN-IN-PROGRESS.
002630     MOVE SPACES          TO CTL-RUN-STARTED-AT.
002640     MOVE 100             TO CTL-BATCH-SIZE.
002650     MOVE 5               TO CTL-MAX-ATTEMPTS.
002660     WRITE EZIRECN-CTL-REC
002670         INVALID KEY
002680             DISPLAY "EZIRECN001 - UNABLE TO CREATE RUN-CONTROL "
002690                 "RECORD"
002700             MOVE "Y" TO WS-RUN-ALREADY-ACTIVE-SW
002710     END-WRITE.
002720/
002730 1220-SET-RUN-ACTIVE.
002740     PERFORM 8600-GET-TIME.
002750     MOVE "Y" TO CTL-RUN-IN-PROGRESS.
002760     MOVE WS-CURRENT-TIMESTAMP TO CTL-RUN-STARTED-AT.
002770     REWRITE EZIRECN-CTL-REC
002780         INVALID KEY
002790             DISPLAY "EZIRECN001 - UNABLE TO SET RUN LOCK"
002800             MOVE "Y" TO WS-RUN-ALREADY-ACTIVE-SW
002810     END-REWRITE.
002820/
002830 1300-READ-RUN-PARAMETERS.
002840     IF CTL-BATCH-SIZE NUMERIC AND CTL-BATCH-SIZE > 0
002850         MOVE CTL-BATCH-SIZE TO WS-BATCH-SIZE
002860     END-IF.
002870     IF CTL-MAX-ATTEMPTS NUMERIC AND CTL-MAX-ATTEMPTS > 0
002880         MOVE CTL-MAX-ATTEMPTS TO WS-MAX-ATTEMPTS
002890     END-IF.
002900/
002910 1400-OPEN-BATCH-FILES.
002920     OPEN I-O TRANSACTION-FILE.
002930     IF NOT WS-TRAN-OK
002940         DISPLAY "EZIRECN001 - UNABLE TO OPEN TRANSACTION-FILE, "
002950             "STATUS=" WS-TRAN-FILE-STATUS
002960         GO TO 9900-EXIT
002970     END-IF.
002980
002990     OPEN OUTPUT RECON-SUMMARY-FILE.
003000     IF NOT WS-SUM-OK
003010         DISPLAY "EZIRECN001 - UNABLE TO OPEN RECON-SUMMARY-FILE, "
003020             "STATUS=" WS-SUM-FILE-STATUS
003030         GO TO 9900-EXIT
003040     END-IF.
003050
003060     OPEN OUTPUT RECON-ERROR-FILE.
003070     IF NOT WS-ERR-OK
003080         DISPLAY "EZIRECN001 - UNABLE TO OPEN RECON-ERROR-FILE, "
003090             "STATUS=" WS-ERR-FILE-STATUS
003100         GO TO 9900-EXIT
003110     END-IF.
003120/
003130 2000-PROCESS-ALL-PAGES.
003140     MOVE "N" TO WS-NO-MORE-ELIGIBLE-SW.
003150     PERFORM 2100-POSITION-TRANSACTION-FILE.
003160
003170     PERFORM 2200-PROCESS-ONE-PAGE
003180         VARYING WS-PAGE-NBR FROM 1 BY 1
003190         UNTIL WS-NO-MORE-ELIGIBLE
003200            OR WS-PAGE-NBR > WS-PAGE-NBR-MAX.
003210*
003220 2100-POSITION-TRANSACTION-FILE.
003230     MOVE LOW-VALUES TO TRAN-CREATED-AT.
003240     START TRANSACTION-FILE KEY IS NOT LESS THAN TRAN-CREATED-AT
003250         INVALID KEY
003260             MOVE "Y" TO WS-NO-MORE-ELIGIBLE-SW
003270     END-START.
003280/
003290 2200-PROCESS-ONE-PAGE.
003300     MOVE ZERO TO WS-PAGE-COUNT-IN-PAGE.
003310     PERFORM 2500-READ-NEXT-ELIGIBLE
003320         UNTIL WS-NO-MORE-ELIGIBLE
003330            OR WS-PAGE-COUNT-IN-PAGE >= WS-BATCH-SIZE.
003340/
003350 2500-READ-NEXT-ELIGIBLE.
003360     READ TRANSACTION-FILE NEXT RECORD
003370         AT END
003380             MOVE "Y" TO WS-NO-MORE-ELIGIBLE-SW
003390     END-READ.
003400
003410     IF NOT WS-NO-MORE-ELIGIBLE
003420         IF TRAN-STATUS-PENDING
003430            AND TRAN-ATTEMPTS < WS-MAX-ATTEMPTS
003440             PERFORM 3000-PROCESS-ONE-TRANSACTION
003450             ADD 1 TO WS-PAGE-COUNT-IN-PAGE
003460         END-IF
003470     END-IF.
003480/
003490 3000-PROCESS-ONE-TRANSACTION.
003500     PERFORM 8600-GET-TIME.
003510     PERFORM 3100-INCREMENT-ATTEMPTS.
003520     PERFORM 4000-CALL-PROVIDER.
003530
003540     IF WS-LOOKUP-ERROR
003550         MOVE WS-LOOKUP-ERROR-TEXT TO TRAN-LAST-ERROR
003560         PERFORM 7500-LOG-RECON-ERROR
003570     ELSE
003580         PERFORM 5000-APPLY-STATUS-MAPPING
003590     END-IF.
003600
003610     PERFORM 6000-REWRITE-TRANSACTION.
003620     PERFORM 7000-ACCUMULATE-TOTALS.
003630*
003640 3100-INCREMENT-ATTEMPTS.
003650     ADD 1 TO TRAN-ATTEMPTS.
003660/
003670 4000-CALL-PROVIDER.
003680     MOVE SPACE  TO WS-LOOKUP-RESULT-SW.
003690     MOVE SPACES TO WS-LOOKUP-ERROR-TEXT.
003700
003710     CALL "EZIRECN002" USING TRAN-PROVIDER-REF
003720                             WS-PRV-REC
003730                             WS-LOOKUP-RESULT-SW
003740                             WS-LOOKUP-ERROR-TEXT
003750     END-CALL.
003760/
003770 5000-APPLY-STATUS-MAPPING.
003780     MOVE "N"    TO WS-STATUS-CHANGED-SW.
003790     MOVE SPACES TO WS-MAPPED-STATUS.
003800
003810     EVALUATE TRUE
003820         WHEN WS-LOOKUP-NOT-FOUND
003830             MOVE "Transaction not found at provider"
003840                 TO TRAN-LAST-ERROR
003850         WHEN PRV-STATUS-SUCCESSFUL OF WS-PRV-REC
003860             MOVE "COMPLETED" TO WS-MAPPED-STATUS
003870         WHEN PRV-STATUS-FAILED OF WS-PRV-REC
003880             MOVE "FAILED" TO WS-MAPPED-STATUS
003890         WHEN PRV-STATUS-REFUNDED OF WS-PRV-REC
003900             MOVE "REFUNDED" TO WS-MAPPED-STATUS
003910         WHEN PRV-STATUS-PROCESSING OF WS-PRV-REC
003920             CONTINUE
003930         WHEN OTHER
003940             CONTINUE
003950     END-EVALUATE.
003960
003970     IF WS-MAPPED-STATUS NOT = SPACES
003980        AND WS-MAPPED-STATUS NOT = TRAN-STATUS
003990         PERFORM 5100-SET-RECONCILED-FIELDS
004000     END-IF.
004010*
004020 5100-SET-RECONCILED-FIELDS.
004030     MOVE WS-MAPPED-STATUS     TO TRAN-STATUS.
004040     MOVE WS-CURRENT-TIMESTAMP TO TRAN-RECONCILED-AT.
004050     MOVE "Y"                  TO WS-STATUS-CHANGED-SW.
004060
004070     IF TRAN-STATUS-FAILED
004080         STRING PRV-ERROR-CODE OF WS-PRV-REC    DELIMITED BY SIZE
004090                ": "                             DELIMITED BY SIZE
004100                PRV-ERROR-MESSAGE OF WS-PRV-REC  DELIMITED BY SIZE
004110           INTO TRAN-LAST-ERROR
004120         END-STRING
004130     END-IF.
004140/
004150 6000-REWRITE-TRANSACTION.
004160     MOVE WS-CURRENT-TIMESTAMP TO TRAN-UPDATED-AT.
004170     REWRITE EZIRECN-TRAN-REC
004180         INVALID KEY
004190             DISPLAY "EZIRECN001 - REWRITE FAILED FOR "
004200                 TRAN-PROVIDER-REF
004210     END-REWRITE.
004220/
004230 7000-ACCUMULATE-TOTALS.
004240     ADD 1 TO SUM-TOTAL-PROCESSED.
004250
004260     IF TRAN-STATUS-COMPLETED
004270         ADD 1 TO SUM-UPDATED-COMPLETED
004280         ADD 1 TO SUM-SUCCESS-RECONCILED
004290     END-IF.
004300
004310     IF TRAN-STATUS-FAILED
004320         ADD 1 TO SUM-UPDATED-FAILED
004330         ADD 1 TO SUM-SUCCESS-RECONCILED
004340     END-IF.
004350
004360     IF TRAN-STATUS-PENDING
004370         ADD 1 TO SUM-STILL-PENDING
004380     END-IF.
004390*
004400 7500-LOG-RECON-ERROR.
004410     MOVE TRAN-ID                TO ERR-TRANS-ID.
004420     MOVE TRAN-PROVIDER-REF      TO ERR-PROVIDER-REF.
004430     MOVE WS-LOOKUP-ERROR-TEXT   TO ERR-MESSAGE.
004440     MOVE WS-CURRENT-TIMESTAMP   TO ERR-OCCURRED-AT.
004450
004460     WRITE EZIRECN-ERR-REC
004470         INVALID KEY
004480             DISPLAY "EZIRECN001 - UNABLE TO WRITE RECON-ERROR "
004490                 "RECORD"
004500     END-WRITE.
004510
004520     ADD 1 TO SUM-ERRORS.
004530/
004540 8000-FINALISATION.
004550     PERFORM 8600-GET-TIME.
004560     MOVE WS-CURRENT-TIMESTAMP TO SUM-COMPLETED-AT.
004570     PERFORM 8200-CHECK-ERROR-RATE.
004580
004590     WRITE EZIRECN-SUM-REC
004600         INVALID KEY
004610             DISPLAY "EZIRECN001 - UNABLE TO WRITE RECON-SUMMARY "
004620                 "RECORD"
004630     END-WRITE.
004640
004650     PERFORM 8900-RELEASE-RUN-LOCK.
004660
004670     CLOSE TRANSACTION-FILE
004680           RECON-SUMMARY-FILE
004690           RECON-ERROR-FILE
004700           RUN-CONTROL-FILE.
004710*
004720 8200-CHECK-ERROR-RATE.
004730     MOVE "N" TO SUM-HIGH-ERROR-RATE-FLAG.
004740     IF SUM-TOTAL-PROCESSED > 0
004750         MOVE SUM-ERRORS TO WS-ERROR-RATE-TIMES-TEN
004760         MULTIPLY 10 BY WS-ERROR-RATE-TIMES-TEN
004770         IF WS-ERROR-RATE-TIMES-TEN > SUM-TOTAL-PROCESSED
004780             MOVE "Y" TO SUM-HIGH-ERROR-RATE-FLAG
004790         END-IF
004800     END-IF.
004810/
004820 8600-GET-TIME.
004830     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
004840     ACCEPT WS-TODAY-TIME FROM TIME.
004850
004860     STRING WS-TODAY-YYYY DELIMITED BY SIZE
004870            "-"           DELIMITED BY SIZE
004880            WS-TODAY-MM   DELIMITED BY SIZE
004890            "-"           DELIMITED BY SIZE
004900            WS-TODAY-DD   DELIMITED BY SIZE
004910            "-"           DELIMITED BY SIZE
004920            WS-TODAY-HH   DELIMITED BY SIZE
004930            "."           DELIMITED BY SIZE
004940            WS-TODAY-MIN  DELIMITED BY SIZE
004950            "."           DELIMITED BY SIZE
004960            WS-TODAY-SS   DELIMITED BY SIZE
004970       INTO WS-CURRENT-TIMESTAMP
004980     END-STRING.
004990/
005000 8900-RELEASE-RUN-LOCK.
005010     MOVE "N" TO CTL-RUN-IN-PROGRESS.
005020     REWRITE EZIRECN-CTL-REC
005030         INVALID KEY
005040             DISPLAY "EZIRECN001 - UNABLE TO RELEASE RUN LOCK"
005050     END-REWRITE.
005060*
005070 9900-EXIT.
005080
005090     STOP RUN.
005100*
005110* **************** END OF SOURCE EZIRECN001 ****************
