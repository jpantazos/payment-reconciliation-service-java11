000100*
000200*******************************************************************************
000300*                                                                             *
000400*   Copybook    : EZIRECN-TRANREC                                            *
000500*   Record Name : EZIRECN-TRAN-REC                                           *
000600*   Summary     : Ledger record for one payment transaction awaiting or      *
000700*                 already carrying a reconciliation outcome.  One record     *
000800*                 per transaction known to TRANSACTION-FILE.  Written once   *
000900*                 when the transaction is created upstream of this batch,    *
001000*                 rewritten in place by EZIRECN001 whenever a reconciliation  *
001100*                 attempt changes the status, the attempt counter, or the    *
001200*                 last-error text.                                           *
001300*                                                                             *
001400*   Key         : TRAN-PROVIDER-REF (unique, RECORD KEY)                      *
001500*   Alt key     : TRAN-CREATED-AT   (not unique, ascending read order for    *
001600*                 the reconciliation batch)                                  *
001700*                                                                             *
001800*******************************************************************************
001900*                      C H A N G E   L O G
002000*
002100*   DATE       BY    REQUEST   DESCRIPTION
002200*   ---------  ----  --------  --------------------------------------------
002300*   03-11-94   JB    TK-0118   Original layout, PENDING/COMPLETED/FAILED.
002400*   19-04-95   JB    TK-0142   Added TRAN-REFUNDED-AT-V view (REDEFINES) so
002500*                              the month-end refund report can read the
002600*                              reconciled date without unstring-ing it.
002700*   08-01-96   PK    TK-0176   TRAN-ATTEMPTS widened 9(2) to 9(4); some
002800*                              disputed cards were wrapping the old counter.
002900*   22-07-97   PK    TK-0201   Added REFUNDED and DISPUTED to the status
003000*                              list; 88-levels added below.
003100*   14-11-98   DN    TK-0233   Y2K: all six timestamp fields confirmed to
003200*                              already carry a 4-digit century (YYYY-MM-DD-
003300*                              HH.MM.SS) - no repair needed, logged for the
003400*                              audit file.
003500*   09-02-99   DN    TK-0241   TRAN-LAST-ERROR widened 200 to 500 - provider
003600*                              error text was truncating on long messages.
003700*   17-06-01   MF    TK-0288   Added TRAN-AMOUNT-SIGN-V redefinition for the
003800*                              settlement extract (unsigned magnitude view).
003900*   25-03-03   MF    TK-0305   Added FILLER pad to round the record to a
004000*                              clean 700 bytes ahead of the currency rework.
004100*                                                                             *
004200*******************************************************************************
004300*
004400 01  EZIRECN-TRAN-REC.
004500*
004600*    ---------------------------------------------------------------
004700*    SURROGATE KEY AND AMOUNT BLOCK
004800*    ---------------------------------------------------------------
004900     03  TRAN-ID                        PIC 9(9).
005000     03  TRAN-AMOUNT                    PIC S9(15)V9(4).
005100     03  TRAN-AMOUNT-SIGN-V REDEFINES TRAN-AMOUNT.
005200         05  TRAN-AMOUNT-MAGNITUDE      PIC 9(15)V9(4).
005300     03  TRAN-CURRENCY                  PIC X(3).
005400*
005500*    ---------------------------------------------------------------
005600*    STATUS BLOCK - ONE OF THE FIVE 88-LEVELS BELOW MUST BE TRUE
005700*    ---------------------------------------------------------------
005800     03  TRAN-STATUS                    PIC X(20).
005900         88  TRAN-STATUS-PENDING         VALUE "PENDING             ".
006000         88  TRAN-STATUS-COMPLETED       VALUE "COMPLETED           ".
006100         88  TRAN-STATUS-FAILED          VALUE "FAILED              ".
006200         88  TRAN-STATUS-REFUNDED        VALUE "REFUNDED            ".
006300         88  TRAN-STATUS-DISPUTED        VALUE "DISPUTED            ".
006400*
006500*    ---------------------------------------------------------------
006600*    PROVIDER IDENTIFICATION BLOCK
006700*    ---------------------------------------------------------------
006800     03  TRAN-PROVIDER-REF              PIC X(100).
006900     03  TRAN-PROVIDER-NAME             PIC X(50).
007000*
007100*    ---------------------------------------------------------------
007200*    TIMESTAMP BLOCK - FORMAT YYYY-MM-DD-HH.MM.SS THROUGHOUT
007300*    ---------------------------------------------------------------
007400     03  TRAN-CREATED-AT                PIC X(19).
007500     03  TRAN-CREATED-AT-V REDEFINES TRAN-CREATED-AT.
007600         05  TRAN-CREATED-YYYY          PIC X(4).
007700         05  FILLER                     PIC X(1).
007800         05  TRAN-CREATED-MM            PIC X(2).
007900         05  FILLER                     PIC X(1).
008000         05  TRAN-CREATED-DD            PIC X(2).
008100         05  FILLER                     PIC X(1).
008200         05  TRAN-CREATED-HH            PIC X(2).
008300         05  FILLER                     PIC X(1).
008400         05  TRAN-CREATED-MIN           PIC X(2).
008500         05  FILLER                     PIC X(1).
008600         05  TRAN-CREATED-SS            PIC X(2).
008700     03  TRAN-UPDATED-AT                PIC X(19).
008800     03  TRAN-RECONCILED-AT             PIC X(19).
008900     03  TRAN-RECONCILED-AT-V REDEFINES TRAN-RECONCILED-AT.
009000         05  TRAN-RECONCILED-YYYY       PIC X(4).
009100         05  FILLER                     PIC X(1).
009200         05  TRAN-RECONCILED-MM         PIC X(2).
009300         05  FILLER                     PIC X(1).
009400         05  TRAN-RECONCILED-DD         PIC X(2).
009500         05  FILLER                     PIC X(8).
009600*
009700*    ---------------------------------------------------------------
009800*    RETRY / ERROR BLOCK
009900*    ---------------------------------------------------------------
010000     03  TRAN-ATTEMPTS                  PIC 9(4).
010100     03  TRAN-LAST-ERROR                PIC X(500).
010200*
010300*    ---------------------------------------------------------------
010400*    ROOM FOR GROWTH - SEE TK-0305
010500*    ---------------------------------------------------------------
010600     03  FILLER                         PIC X(20).
