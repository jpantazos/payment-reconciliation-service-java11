000100*
000200*******************************************************************************
000300*                                                                             *
000400*   Copybook    : EZIRECN-PRVREC                                             *
000500*   Record Name : EZIRECN-PRV-REC                                            *
000600*   Summary     : One provider-side view of a transaction, as last reported  *
000700*                 by the external payment provider.  PROVIDER-STATUS-FILE is *
000800*                 the provider's side of the reconciliation join - read-only *
001000*                 to this shop, refreshed by the provider's own extract job  *
001100*                 ahead of each EZIRECN001 run.  A PRV-REFERENCE absent from  *
001200*                 this file means the provider has never heard of it; that   *
001300*                 is handled by EZIRECN002 synthesising a NOT_FOUND record,   *
001400*                 not by anything in this copybook.                          *
001500*                                                                             *
001600*   Key         : PRV-REFERENCE (unique, RECORD KEY)                          *
001700*                                                                             *
001800*******************************************************************************
001900*                      C H A N G E   L O G
002000*
002100*   DATE       BY    REQUEST   DESCRIPTION
002200*   ---------  ----  --------  --------------------------------------------
002300*   11-11-94   JB    TK-0119   Original layout, lifted field-for-field from
002400*                              the provider's extract spec.
002500*   19-04-95   JB    TK-0142   Added PRV-PROCESSED-AT-V REDEFINES to match
002600*                              the ledger side's date-component view.
002700*   22-07-97   PK    TK-0201   Added REFUNDED to the status list.
002800*   09-02-99   DN    TK-0241   PRV-ERROR-MESSAGE widened 100 to 200.
002900*                                                                             *
003000*******************************************************************************
003100*
003200 01  EZIRECN-PRV-REC.
003300*
003400*    ---------------------------------------------------------------
003500*    JOIN KEY
003600*    ---------------------------------------------------------------
003700     03  PRV-REFERENCE                  PIC X(100).
003800*
003900*    ---------------------------------------------------------------
004000*    PROVIDER'S VIEW OF STATUS - FIVE VALID VALUES, NO PARTIAL MATCH
004100*    ---------------------------------------------------------------
004200     03  PRV-STATUS                     PIC X(20).
004300         88  PRV-STATUS-SUCCESSFUL        VALUE "SUCCESSFUL          ".
004400         88  PRV-STATUS-FAILED            VALUE "FAILED              ".
004500         88  PRV-STATUS-PROCESSING        VALUE "PROCESSING          ".
004600         88  PRV-STATUS-NOT-FOUND         VALUE "NOT_FOUND           ".
004700         88  PRV-STATUS-REFUNDED          VALUE "REFUNDED            ".
004800*
004900*    ---------------------------------------------------------------
005000*    AMOUNT CONFIRMED BY THE PROVIDER - CAPTURED, NOT COMPARED (SEE
005100*    TK-0288 ON THE LEDGER SIDE - AMOUNT RECONCILIATION IS NOT YET
005200*    BUILT)
005300*    ---------------------------------------------------------------
005400     03  PRV-AMOUNT                     PIC S9(15)V9(4).
005500     03  PRV-CURRENCY                   PIC X(3).
005600*
005700*    ---------------------------------------------------------------
005800*    WHEN THE PROVIDER PROCESSED IT
005900*    ---------------------------------------------------------------
006000     03  PRV-PROCESSED-AT               PIC X(19).
006100     03  PRV-PROCESSED-AT-V REDEFINES PRV-PROCESSED-AT.
006200         05  PRV-PROCESSED-YYYY         PIC X(4).
006300         05  FILLER                     PIC X(1).
006400         05  PRV-PROCESSED-MM           PIC X(2).
006500         05  FILLER                     PIC X(1).
006600         05  PRV-PROCESSED-DD           PIC X(2).
006700         05  FILLER                     PIC X(8).
006800*
006900*    ---------------------------------------------------------------
007000*    ERROR DETAIL - BLANK UNLESS PRV-STATUS-FAILED
007100*    ---------------------------------------------------------------
007200     03  PRV-ERROR-CODE                 PIC X(30).
007300     03  PRV-ERROR-MESSAGE              PIC X(200).
007400*
007500     03  FILLER                         PIC X(15).
